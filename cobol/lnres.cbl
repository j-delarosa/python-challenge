000100***************************************************************** 
000110* LNRES - RESIDENCE WORKING/REPORT RECORD                         
000120* COPYBOOK ONLY - ONE ENTRY PER DISTINCT RESIDENCE ADDRESS        
000130* HELD BY LOANRPT.CBL IN LN-RESIDENCE-TABLE (SEE WORKING-STORAGE) 
000140* AND USED AS THE RESIDENCES REPORT DETAIL SOURCE RECORD.         
000150***************************************************************** 
000160 01  LNRES-REC.                                                   
000170     05  LNRES-STREET                  PIC X(30).                 
000180     05  LNRES-CITY                    PIC X(20).                 
000190     05  LNRES-STATE                   PIC X(2).                  
000200     05  LNRES-ZIP.                                               
000210         10  LNRES-ZIP-5               PIC X(5).                  
000220         10  LNRES-DASH                PIC X(1).                  
000230         10  LNRES-ZIP-4               PIC X(4).                  
000240     05  FILLER                        PIC X(5).

