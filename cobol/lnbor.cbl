000100***************************************************************** 
000110* LNBOR - BORROWERS WORKING/REPORT RECORD                         
000120* COPYBOOK ONLY - ONE ENTRY PER VALID APPLICATION, HELD BY        
000130* LOANRPT.CBL IN LN-BORROWER-TABLE AND USED AS THE BORROWERS      
000140* REPORT DETAIL SOURCE RECORD.                                    
000150***************************************************************** 
000160 01  LNBOR-REC.                                                   
000170     05  LNBOR-LOAN-ID                 PIC X(10).                 
000180     05  LNBOR-APP-SEQ                 PIC 9(3).                  
000190     05  LNBOR-APP-SEQ-R REDEFINES                                
000200         LNBOR-APP-SEQ                 PIC X(3).                  
000210     05  LNBOR-BOR-NAME                PIC X(25).                 
000220     05  LNBOR-COB-NAME                PIC X(25).                 
000230     05  LNBOR-SHARED                  PIC X(5).                  
000240         88  LNBOR-SHARED-YES              VALUE 'TRUE '.         
000250         88  LNBOR-SHARED-NO               VALUE 'FALSE'.         
000260     05  FILLER                        PIC X(5).                  

