000100***************************************************************** 
000110* LNAPP1500 - LOAN APPLICATION INPUT RECORD                       
000120* COPYBOOK ONLY - NO DIVISION HEADERS, COPY'D BY LOANRPT.CBL      
000130* ONE ENTRY PER APPLICATION.  LOAN-ID GROUPS APPLICATIONS         
000140* UNDER THE SAME LOAN.  REC-STATUS 'V' MARKS A VALID ENVELOPE.    
000150***************************************************************** 
000160 01  LNAPP1500-REC.                                               
000170     05  LNAPP-LOAN-ID                 PIC X(10).                 
000180     05  LNAPP-APP-SEQ                 PIC 9(3).                  
000190     05  LNAPP-APP-SEQ-X REDEFINES                                
000200         LNAPP-APP-SEQ                 PIC X(3).                  
000210     05  LNAPP-REC-STATUS              PIC X(1).                  
000220         88  LNAPP-REC-VALID                VALUE 'V'.            
000230*    ---- PRIMARY BORROWER NAME/MAILING ADDRESS ----              
000240     05  LNAPP-BOR-NAME-FIELD.                                    
000250         10  LNAPP-BOR-NAME            PIC X(24).                 
000260         10  FILLER                    PIC X(1).                  
000270     05  LNAPP-BOR-NAME-FIELD-R REDEFINES                         
000280         LNAPP-BOR-NAME-FIELD.                                    
000290         10  LNAPP-BOR-NAME-BLANK      PIC X(1).                  
000300         10  LNAPP-BOR-NAME-REST       PIC X(24).                 
000310     05  LNAPP-BOR-ADDRESS.                                       
000320         10  LNAPP-BOR-STREET          PIC X(30).                 
000330         10  LNAPP-BOR-CITY            PIC X(20).                 
000340         10  LNAPP-BOR-STATE           PIC X(2).                  
000350         10  LNAPP-BOR-ZIP.                                       
000360             15  LNAPP-BOR-ZIP-5       PIC X(5).                  
000370             15  LNAPP-BOR-DASH        PIC X(1).                  
000380             15  LNAPP-BOR-ZIP-4       PIC X(4).                  
000390*    ---- CO-BORROWER NAME/MAILING ADDRESS ----                   
000400     05  LNAPP-COB-NAME-FIELD.                                    
000410         10  LNAPP-COB-NAME            PIC X(24).                 
000420         10  FILLER                    PIC X(1).                  
000430     05  LNAPP-COB-NAME-FIELD-R REDEFINES                         
000440         LNAPP-COB-NAME-FIELD.                                    
000450         10  LNAPP-COB-NAME-BLANK      PIC X(1).                  
000460         10  LNAPP-COB-NAME-REST       PIC X(24).                 
000470     05  LNAPP-COB-ADDRESS.                                       
000480         10  LNAPP-COB-STREET          PIC X(30).                 
000490         10  LNAPP-COB-CITY            PIC X(20).                 
000500         10  LNAPP-COB-STATE           PIC X(2).                  
000510         10  LNAPP-COB-ZIP.                                       
000520             15  LNAPP-COB-ZIP-5       PIC X(5).                  
000530             15  LNAPP-COB-DASH        PIC X(1).                  
000540             15  LNAPP-COB-ZIP-4       PIC X(4).                  
000550* RECORD IS FIXED AT 188 BYTES - MATCHES LOANS FILE LRECL         

