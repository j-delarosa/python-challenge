000100***************************************************************** 
000110* PROGRAM:   LOANRPT                                              
000120* FUNCTION:  LOAN APPLICATION RESIDENCE / BORROWER BATCH REPORT   
000130***************************************************************** 
000140 IDENTIFICATION DIVISION.                                         
000150 PROGRAM-ID.     LOANRPT.                                         
000160 AUTHOR.         R W HOLLOWAY.                                    
000170 INSTALLATION.   LPS DATA CENTER.                                 
000180 DATE-WRITTEN.   03/14/1989.                                      
000190 DATE-COMPILED.                                                   
000200 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.        
000210***************************************************************** 
000220* C H A N G E   L O G                                             
000230*-----------------------------------------------------------------
000240* 03/14/89  RWH            ORIGINAL CODING - LOAN APPLICATION     
000250*                          RESIDENCE AND BORROWERS BATCH REPORT.  
000260* 04/02/89  RWH            ADDED BATCH TOTALS SECTION PER         
000270*                          SERVICING REQUEST SR-0114.             
000280* 09/18/90  DPK   SR-0261  CO-BORROWER ADDRESS NOW SUPPRESSED     
000290*                          FROM RESIDENCES REPORT WHEN IT MATCHES 
000300*                          THE BORROWER ADDRESS (SHARED-ADDR RULE)
000310* 01/07/91  DPK   SR-0289  DEDUP OF RESIDENCES REPORT ADDED -     
000320*                          FIRST OCCURRENCE WINS.                 
000330* 05/22/92  MTS   SR-0355  INVALID ENVELOPE RECORDS NOW LOGGED    
000340*                          AND SKIPPED INSTEAD OF ABENDING JOB.   
000350* 11/11/93  MTS   SR-0402  ZIP+4 BREAKOUT ADDED TO INPUT LAYOUT.  
000360* 02/19/94  RWH   SR-0418  RESIDENCE TABLE ENLARGED - CLIENT      
000370*                          0213 CONVERSION EXCEEDED OLD LIMIT.    
000380* 08/03/95  LGC   SR-0477  BORROWER NAME BLANK-CHECK REDEFINE     
000390*                          ADDED FOR EDIT PACKAGE REUSE.          
000400* 06/14/96  LGC   SR-0513  TRAILER LINE NOW SHOWS RESIDENCE       
000410*                          COUNT BOTH BEFORE AND AFTER DEDUP.     
000420* 02/27/97  JFK   SR-0549  CORRECTED SHARED-ADDRESS COMPARE -     
000430*                          WAS COMPARING ZIP-5 ONLY, NOW ALL      
000440*                          FOUR ADDRESS FIELDS PER AUDIT FINDING. 
000450* 10/09/97  JFK   SR-0560  MINOR - REALIGNED REPORT HEADINGS.     
000460* 03/02/98  PDW   SR-0601  Y2K REMEDIATION - NO 2-DIGIT YEAR      
000470*                          FIELDS IN THIS PROGRAM, REVIEWED AND   
000480*                          SIGNED OFF, NO CODE CHANGE REQUIRED.   
000490* 07/20/98  PDW   SR-0609  ADDED RECORDS-SKIPPED COUNT TO BATCH   
000500*                          TOTALS PER OPERATIONS REQUEST.         
000510* 01/11/99  PDW   SR-0624  Y2K FOLLOW-UP - CONFIRMED WITH QA      
000520*                          THAT DATE-WRITTEN/DATE-COMPILED ARE    
000530*                          DISPLAY-ONLY AND NOT USED IN LOGIC.    
000540* 04/16/01  GST   SR-0688  RAISED MAX APPLICATIONS PER RUN TO     
000550*                          9999 FOR THE CONSOLIDATED LOAN FEED.   
000560* 09/05/03  GST   SR-0733  ADDED REC-STATUS 88-LEVEL, CLEANED UP  
000570*                          LITERAL COMPARES IN 300-EDIT-APPL.     
000580* 06/30/06  NRA   SR-0791  COMMENTS UPDATED FOR SOX DOCUMENTATION 
000590*                          REVIEW - NO LOGIC CHANGE.              
000600* 11/14/08  NRA   SR-0840  REPORT TRAILER LINE EDITED PICTURE     
000610*                          WIDENED - ZZZ9 TO AVOID TRUNCATION.    
000620***************************************************************** 
000630 ENVIRONMENT DIVISION.                                            
000640 CONFIGURATION SECTION.                                           
000650 SPECIAL-NAMES.
000660     CONSOLE IS CRT.
000690 INPUT-OUTPUT SECTION.
000700 FILE-CONTROL.                                                    
000710     SELECT LOANS      ASSIGN TO LOANDD                           
000720            ORGANIZATION IS LINE SEQUENTIAL.                      
000730     SELECT RPT-FILE   ASSIGN TO RPTDD
000740            ORGANIZATION IS LINE SEQUENTIAL.                      
000750*                                                                 
000760 DATA DIVISION.                                                   
000770 FILE SECTION.                                                    
000780*                                                                 
000790 FD  LOANS                                                        
000800     RECORD CONTAINS 188 CHARACTERS                               
000810     LABEL RECORDS ARE STANDARD                                   
000820     DATA RECORD IS LNAPP1500-REC.                                
000830     COPY 'lnapp1500.cbl'.                                        
000840*                                                                 
000850 FD  RPT-FILE
000860     RECORD CONTAINS 132 CHARACTERS                               
000870     LABEL RECORDS ARE STANDARD                                   
000880     DATA RECORD IS REPORT-REC.                                   
000890 01  REPORT-REC                        PIC X(132).                
000900*                                                                 
000910 WORKING-STORAGE SECTION.                                         
000920*                                                                 
000930     COPY 'lnprt.cbl'.                                            
000940*                                                                 
000950* CURRENT-RECORD STAGING AREAS - ONE TABLE ENTRY IS UNLOADED      
000960* INTO EACH OF THESE BEFORE IT IS FORMATTED ONTO THE PRINT LINE.  
000970*                                                                 
000980     COPY 'lnres.cbl'.                                            
000990*                                                                 
001000     COPY 'lnbor.cbl'.                                            
001010*                                                                 
001020 01  LN-RESIDENCE-TABLE.                                          
001030     05  LN-RES-COUNT                  PIC S9(4) COMP VALUE ZERO. 
001040     05  LN-RES-ENTRY OCCURS 9999 TIMES                           
001050                      INDEXED BY LN-RES-IDX.                      
001060         10  LN-RES-STREET             PIC X(30).                 
001070         10  LN-RES-CITY               PIC X(20).                 
001080         10  LN-RES-STATE              PIC X(2).                  
001090         10  LN-RES-ZIP-5              PIC X(5).                  
001100         10  LN-RES-DASH               PIC X(1).                  
001110         10  LN-RES-ZIP-4              PIC X(4).
001115     05  LN-RES-ENTRY-KEY REDEFINES LN-RES-ENTRY
001117         OCCURS 9999 TIMES PIC X(62).
001120     05  FILLER                        PIC X(4).
001130*
001170 01  LN-BORROWER-TABLE.
001180     05  LN-BOR-COUNT                  PIC S9(4) COMP VALUE ZERO. 
001190     05  LN-BOR-ENTRY OCCURS 9999 TIMES                           
001200                      INDEXED BY LN-BOR-IDX.                      
001210         10  LN-BOR-LOAN-ID            PIC X(10).                 
001220         10  LN-BOR-APP-SEQ            PIC 9(3).                  
001230         10  LN-BOR-NAME               PIC X(25).                 
001240         10  LN-BOR-COB-NAME           PIC X(25).                 
001250         10  LN-BOR-SHARED             PIC X(5).                  
001260     05  FILLER                        PIC X(5).                  
001270*                                                                 
001280 01  LN-COUNTERS.                                                 
001290     05  LN-RECS-READ        PIC S9(7) COMP-3 VALUE ZERO.
001300     05  LN-RECS-SKIPPED     PIC S9(7) COMP-3 VALUE ZERO.
001310     05  LN-APPS-PROCESSED   PIC S9(7) COMP-3 VALUE ZERO.
001320     05  LN-RES-BEFORE-DEDUP PIC S9(7) COMP-3 VALUE ZERO.
001330     05  LN-RES-AFTER-DEDUP  PIC S9(7) COMP-3 VALUE ZERO.
001340     05  LN-SUB1                       PIC S9(4) COMP VALUE ZERO. 
001350     05  LN-SUB2                       PIC S9(4) COMP VALUE ZERO. 
001360     05  LN-KEEP-SW                    PIC X(1) VALUE 'Y'.        
001370         88  LN-KEEP-THIS-RESIDENCE        VALUE 'Y'.             
001380         88  LN-DROP-THIS-RESIDENCE        VALUE 'N'.             
001390*                                                                 
001400 01  LN-SWITCHES.                                                 
001410     05  LN-EOF-SW                     PIC X(1) VALUE 'N'.        
001420         88  LN-END-OF-LOANS               VALUE 'Y'.             
001430     05  LN-ADDR-SHARED-SW             PIC X(1) VALUE 'N'.        
001440         88  LN-ADDR-IS-SHARED             VALUE 'Y'.             
001450         88  LN-ADDR-NOT-SHARED            VALUE 'N'.             
001460*                                                                 
001470 01  LN-HEADING-LINES.                                            
001480     05  LN-RES-TITLE                  PIC X(30)                  
001490         VALUE 'RESIDENCES REPORT'.                               
001500     05  LN-RES-HDR1                   PIC X(30)                  
001510         VALUE 'STREET'.                                          
001520     05  LN-RES-HDR2                   PIC X(20)                  
001530         VALUE 'CITY'.                                            
001540     05  LN-RES-HDR3                   PIC X(2)                   
001550         VALUE 'ST'.                                              
001560     05  LN-RES-HDR4                   PIC X(10)                  
001570         VALUE 'ZIP'.                                             
001580     05  LN-BOR-TITLE                  PIC X(30)                  
001590         VALUE 'BORROWERS REPORT'.                                
001600     05  LN-BOR-HDR1                   PIC X(10)                  
001610         VALUE 'LOAN ID'.                                         
001620     05  LN-BOR-HDR2                   PIC X(3)                   
001630         VALUE 'APP'.                                             
001640     05  LN-BOR-HDR3                   PIC X(25)                  
001650         VALUE 'BORROWER'.                                        
001660     05  LN-BOR-HDR4                   PIC X(25)                  
001670         VALUE 'COBORROWER'.                                      
001680     05  LN-BOR-HDR5                   PIC X(6)
001690         VALUE 'SHARED'.
001700*                                                                 
001710 PROCEDURE DIVISION.                                              
001720*                                                                 
001730 A010-MAIN-LINE.                                                  
001740     OPEN INPUT  LOANS.                                           
001750     OPEN OUTPUT RPT-FILE.
001760     PERFORM 200-READ-LOAN-APP THRU 200-EXIT.                     
001770     PERFORM 001-MAIN THRU 001-EXIT                               
001780         UNTIL LN-END-OF-LOANS.                                   
001790     PERFORM 500-DEDUP-RESIDENCES THRU 500-EXIT.                  
001800     PERFORM 600-WRITE-RESIDENCES-REPORT THRU 600-EXIT.           
001810     PERFORM 700-WRITE-BORROWERS-REPORT  THRU 700-EXIT.           
001820     PERFORM 800-WRITE-BATCH-TOTALS      THRU 800-EXIT.           
001830     CLOSE LOANS.                                                 
001840     CLOSE RPT-FILE.
001850     STOP RUN.                                                    
001860*                                                                 
001870******************************************                        
001880*        START MAIN SECTION              *                        
001890******************************************                        
001900 001-MAIN.                                                        
001910     PERFORM 300-EDIT-APPLICATION THRU 300-EXIT.                  
001920     IF LNAPP-REC-VALID                                           
001930         PERFORM 350-CHECK-SHARED-ADDRESS THRU 350-EXIT           
001940         PERFORM 400-COLLECT-RESIDENCES   THRU 400-EXIT           
001950         PERFORM 450-COLLECT-BORROWER-LINE THRU 450-EXIT          
001960         ADD 1 TO LN-APPS-PROCESSED.                              
001970     PERFORM 200-READ-LOAN-APP THRU 200-EXIT.                     
001980 001-EXIT.                                                        
001990     EXIT.                                                        
002000*                                                                 
002010 200-READ-LOAN-APP.                                               
002020     READ LOANS                                                   
002030         AT END                                                   
002040             MOVE 'Y' TO LN-EOF-SW                                
002050             GO TO 200-EXIT.                                      
002060     ADD 1 TO LN-RECS-READ.                                       
002070 200-EXIT.                                                        
002080     EXIT.                                                        
002090*                                                                 
002100* BR-1 ENVELOPE VALIDATION - A RECORD IS PROCESSABLE ONLY WHEN    
002110* LNAPP-REC-STATUS IS 'V'.  ANYTHING ELSE IS LOGGED AND SKIPPED,  
002120* BUT THE BATCH KEEPS RUNNING.                                    
002130*                                                                 
002140 300-EDIT-APPLICATION.                                            
002150     IF LN-END-OF-LOANS                                           
002160         GO TO 300-EXIT.                                          
002170     IF NOT LNAPP-REC-VALID                                       
002180         ADD 1 TO LN-RECS-SKIPPED                                 
002190         MOVE SPACES TO REPORT-REC                                
002200         STRING 'INVALID RECORD - SKIPPED  LOAN ID='
002205                DELIMITED BY SIZE
002210                LNAPP-LOAN-ID DELIMITED BY SIZE
002220                INTO REPORT-REC
002230         WRITE REPORT-REC.                                        
002240 300-EXIT.                                                        
002250     EXIT.                                                        
002260*                                                                 
002270* BR-2 SHARED ADDRESS RULE - BORROWER AND CO-BORROWER MAILING     
002280* ADDRESSES ARE "SHARED" ONLY WHEN STREET, CITY, STATE AND ZIP    
002290* ALL MATCH.  ONE DIFFERING FIELD IS ENOUGH TO MAKE IT FALSE.     
002300*                                                                 
002310 350-CHECK-SHARED-ADDRESS.                                        
002320     SET LN-ADDR-IS-SHARED TO TRUE.                               
002330     IF LNAPP-BOR-STREET NOT = LNAPP-COB-STREET                   
002340         SET LN-ADDR-NOT-SHARED TO TRUE.                          
002350     IF LNAPP-BOR-CITY   NOT = LNAPP-COB-CITY                     
002360         SET LN-ADDR-NOT-SHARED TO TRUE.                          
002370     IF LNAPP-BOR-STATE  NOT = LNAPP-COB-STATE                    
002380         SET LN-ADDR-NOT-SHARED TO TRUE.                          
002390     IF LNAPP-BOR-ZIP    NOT = LNAPP-COB-ZIP                      
002400         SET LN-ADDR-NOT-SHARED TO TRUE.                          
002410 350-EXIT.                                                        
002420     EXIT.                                                        
002430*                                                                 
002440* BR-3 RESIDENCE PROJECTION - THE BORROWER ADDRESS ALWAYS GOES    
002450* INTO THE RESIDENCE TABLE.  THE CO-BORROWER ADDRESS GOES IN      
002460* TOO, BUT ONLY WHEN 350-CHECK-SHARED-ADDRESS FOUND IT DIFFERENT. 
002470*                                                                 
002480 400-COLLECT-RESIDENCES.                                          
002490     ADD 1 TO LN-RES-COUNT.                                       
002500     SET LN-RES-IDX TO LN-RES-COUNT.                              
002510     MOVE LNAPP-BOR-STREET TO LN-RES-STREET (LN-RES-IDX).         
002520     MOVE LNAPP-BOR-CITY   TO LN-RES-CITY   (LN-RES-IDX).         
002530     MOVE LNAPP-BOR-STATE  TO LN-RES-STATE  (LN-RES-IDX).         
002540     MOVE LNAPP-BOR-ZIP-5  TO LN-RES-ZIP-5  (LN-RES-IDX).         
002550     MOVE LNAPP-BOR-DASH   TO LN-RES-DASH   (LN-RES-IDX).         
002560     MOVE LNAPP-BOR-ZIP-4  TO LN-RES-ZIP-4  (LN-RES-IDX).         
002570     ADD 1 TO LN-RES-BEFORE-DEDUP.                                
002580     IF LN-ADDR-NOT-SHARED                                        
002590         ADD 1 TO LN-RES-COUNT                                    
002600         SET LN-RES-IDX TO LN-RES-COUNT                           
002610         MOVE LNAPP-COB-STREET TO LN-RES-STREET (LN-RES-IDX)      
002620         MOVE LNAPP-COB-CITY   TO LN-RES-CITY   (LN-RES-IDX)      
002630         MOVE LNAPP-COB-STATE  TO LN-RES-STATE  (LN-RES-IDX)      
002640         MOVE LNAPP-COB-ZIP-5  TO LN-RES-ZIP-5  (LN-RES-IDX)      
002650         MOVE LNAPP-COB-DASH   TO LN-RES-DASH   (LN-RES-IDX)      
002660         MOVE LNAPP-COB-ZIP-4  TO LN-RES-ZIP-4  (LN-RES-IDX)      
002670         ADD 1 TO LN-RES-BEFORE-DEDUP.                            
002680 400-EXIT.                                                        
002690     EXIT.                                                        
002700*                                                                 
002710 450-COLLECT-BORROWER-LINE.                                       
002720     ADD 1 TO LN-BOR-COUNT.                                       
002730     SET LN-BOR-IDX TO LN-BOR-COUNT.                              
002740     MOVE LNAPP-LOAN-ID           TO LN-BOR-LOAN-ID (LN-BOR-IDX). 
002750     MOVE LNAPP-APP-SEQ           TO LN-BOR-APP-SEQ (LN-BOR-IDX). 
002760     MOVE LNAPP-BOR-NAME-FIELD    TO LN-BOR-NAME    (LN-BOR-IDX). 
002770     MOVE LNAPP-COB-NAME-FIELD    TO LN-BOR-COB-NAME (LN-BOR-IDX).
002780     IF LN-ADDR-IS-SHARED                                         
002790         MOVE 'TRUE ' TO LN-BOR-SHARED (LN-BOR-IDX)               
002800     ELSE                                                         
002810         MOVE 'FALSE' TO LN-BOR-SHARED (LN-BOR-IDX).              
002820 450-EXIT.                                                        
002830     EXIT.                                                        
002840*                                                                 
002850* BR-4 UNIQUENESS - THE FINAL RESIDENCES REPORT MAY NOT CONTAIN   
002860* TWO LINES WITH IDENTICAL STREET/CITY/STATE/ZIP.  THIS PASS      
002870* WALKS THE TABLE ONCE IN ARRIVAL ORDER, KEEPING THE FIRST        
002880* OCCURRENCE OF EACH RESIDENCE AND COMPRESSING OUT LATER          
002890* DUPLICATES, SO THE SURVIVORS STAY IN ARRIVAL ORDER (BR-5).      
002900*                                                                 
002910 500-DEDUP-RESIDENCES.                                            
002920     MOVE ZERO TO LN-RES-AFTER-DEDUP.                             
002930     IF LN-RES-COUNT = ZERO                                       
002940         GO TO 500-EXIT.                                          
002950     PERFORM 510-DEDUP-ONE-ENTRY THRU 510-EXIT                    
002960         VARYING LN-SUB1 FROM 1 BY 1                              
002970         UNTIL LN-SUB1 > LN-RES-COUNT.                            
002980 500-EXIT.                                                        
002990     EXIT.                                                        
003000*                                                                 
003010 510-DEDUP-ONE-ENTRY.                                             
003020     SET LN-KEEP-THIS-RESIDENCE TO TRUE.                          
003030     IF LN-SUB1 > 1                                               
003040         PERFORM 520-SCAN-EARLIER-ENTRIES THRU 520-EXIT           
003050             VARYING LN-SUB2 FROM 1 BY 1                          
003060             UNTIL LN-SUB2 >= LN-SUB1                             
003070             OR LN-DROP-THIS-RESIDENCE.                           
003080     IF LN-KEEP-THIS-RESIDENCE                                    
003090         ADD 1 TO LN-RES-AFTER-DEDUP                              
003100         SET LN-RES-IDX TO LN-RES-AFTER-DEDUP                     
003110         MOVE LN-RES-ENTRY (LN-SUB1) TO LN-RES-ENTRY (LN-RES-IDX).
003120 510-EXIT.                                                        
003130     EXIT.                                                        
003140*                                                                 
003150 520-SCAN-EARLIER-ENTRIES.                                        
003160     IF LN-RES-ENTRY-KEY (LN-SUB2) = LN-RES-ENTRY-KEY (LN-SUB1)   
003170         SET LN-DROP-THIS-RESIDENCE TO TRUE.                      
003180 520-EXIT.                                                        
003190     EXIT.                                                        
003200*                                                                 
003210 600-WRITE-RESIDENCES-REPORT.                                     
003220     MOVE SPACES TO REPORT-REC.                                   
003230     MOVE LN-RES-TITLE TO REPORT-REC.                             
003240     WRITE REPORT-REC.                                            
003250     MOVE SPACES TO LNPRT-LINE.                                   
003260     MOVE LN-RES-HDR1 TO LNPRT-RES-STREET.                        
003270     MOVE LN-RES-HDR2 TO LNPRT-RES-CITY.                          
003280     MOVE LN-RES-HDR3 TO LNPRT-RES-STATE.                         
003290     MOVE LN-RES-HDR4 TO LNPRT-RES-ZIP.                           
003300     MOVE LNPRT-LINE TO REPORT-REC.                               
003310     WRITE REPORT-REC.                                            
003320     IF LN-RES-AFTER-DEDUP > ZERO                                 
003330         PERFORM 610-WRITE-ONE-RESIDENCE THRU 610-EXIT            
003340             VARYING LN-SUB1 FROM 1 BY 1                          
003350             UNTIL LN-SUB1 > LN-RES-AFTER-DEDUP.                  
003360     MOVE SPACES TO LNPRT-LINE.                                   
003370     MOVE 'TOTAL RESIDENCES:' TO LNPRT-TT-LABEL.                  
003380     MOVE LN-RES-AFTER-DEDUP TO LNPRT-TT-VALUE.                   
003390     MOVE LNPRT-LINE TO REPORT-REC.                               
003400     WRITE REPORT-REC.                                            
003410 600-EXIT.                                                        
003420     EXIT.                                                        
003430*                                                                 
003440 610-WRITE-ONE-RESIDENCE.                                         
003450     SET LN-RES-IDX TO LN-SUB1.                                   
003460     MOVE SPACES TO LNRES-REC.                                    
003470     MOVE LN-RES-STREET (LN-RES-IDX) TO LNRES-STREET.             
003480     MOVE LN-RES-CITY   (LN-RES-IDX) TO LNRES-CITY.               
003490     MOVE LN-RES-STATE  (LN-RES-IDX) TO LNRES-STATE.              
003500     MOVE LN-RES-ZIP-5  (LN-RES-IDX) TO LNRES-ZIP-5.              
003510     MOVE LN-RES-DASH   (LN-RES-IDX) TO LNRES-DASH.               
003520     MOVE LN-RES-ZIP-4  (LN-RES-IDX) TO LNRES-ZIP-4.              
003530     MOVE SPACES TO LNPRT-LINE.                                   
003540     MOVE LNRES-STREET TO LNPRT-RES-STREET.                       
003550     MOVE LNRES-CITY   TO LNPRT-RES-CITY.                         
003560     MOVE LNRES-STATE  TO LNPRT-RES-STATE.                        
003570     STRING LNRES-ZIP-5 DELIMITED BY SIZE                          
003575            LNRES-DASH  DELIMITED BY SIZE                          
003580            LNRES-ZIP-4 DELIMITED BY SIZE                          
003585            INTO LNPRT-RES-ZIP.                                    
003590     MOVE LNPRT-LINE TO REPORT-REC.                               
003600     WRITE REPORT-REC.                                            
003610 610-EXIT.                                                        
003620     EXIT.                                                        
003630*                                                                 
003640 700-WRITE-BORROWERS-REPORT.                                      
003650     MOVE SPACES TO REPORT-REC.                                   
003660     MOVE LN-BOR-TITLE TO REPORT-REC.                             
003670     WRITE REPORT-REC.                                            
003680     MOVE SPACES TO LNPRT-LINE.                                   
003690     MOVE LN-BOR-HDR1 TO LNPRT-BOR-LOAN-ID.
003695     MOVE LN-BOR-HDR2 TO LNPRT-BOR-APP-SEQ-R.
003700     MOVE LN-BOR-HDR3 TO LNPRT-BOR-NAME.
003710     MOVE LN-BOR-HDR4 TO LNPRT-COB-NAME.                          
003720     MOVE LN-BOR-HDR5 TO LNPRT-SHARED.                            
003730     MOVE LNPRT-LINE TO REPORT-REC.                               
003740     WRITE REPORT-REC.                                            
003750     IF LN-BOR-COUNT > ZERO                                       
003760         PERFORM 710-WRITE-ONE-BORROWER THRU 710-EXIT             
003770             VARYING LN-SUB1 FROM 1 BY 1                          
003780             UNTIL LN-SUB1 > LN-BOR-COUNT.                        
003790     MOVE SPACES TO LNPRT-LINE.                                   
003800     MOVE 'TOTAL APPLICATIONS:' TO LNPRT-TT-LABEL.                
003810     MOVE LN-BOR-COUNT TO LNPRT-TT-VALUE.                         
003820     MOVE LNPRT-LINE TO REPORT-REC.                               
003830     WRITE REPORT-REC.                                            
003840 700-EXIT.                                                        
003850     EXIT.                                                        
003860*                                                                 
003870 710-WRITE-ONE-BORROWER.                                          
003880     SET LN-BOR-IDX TO LN-SUB1.                                   
003890     MOVE SPACES TO LNBOR-REC.                                    
003900     MOVE LN-BOR-LOAN-ID  (LN-BOR-IDX) TO LNBOR-LOAN-ID.          
003910     MOVE LN-BOR-APP-SEQ  (LN-BOR-IDX) TO LNBOR-APP-SEQ.          
003920     MOVE LN-BOR-NAME     (LN-BOR-IDX) TO LNBOR-BOR-NAME.         
003930     MOVE LN-BOR-COB-NAME (LN-BOR-IDX) TO LNBOR-COB-NAME.         
003940     MOVE LN-BOR-SHARED   (LN-BOR-IDX) TO LNBOR-SHARED.           
003950     MOVE SPACES TO LNPRT-LINE.                                   
003960     MOVE LNBOR-LOAN-ID  TO LNPRT-BOR-LOAN-ID.                    
003970     MOVE LNBOR-APP-SEQ  TO LNPRT-BOR-APP-SEQ.                    
003980     MOVE LNBOR-BOR-NAME TO LNPRT-BOR-NAME.                       
003990     MOVE LNBOR-COB-NAME TO LNPRT-COB-NAME.                       
004000     IF LNBOR-SHARED-YES                                          
004010         MOVE 'TRUE ' TO LNPRT-SHARED                             
004020     ELSE                                                         
004030         MOVE 'FALSE' TO LNPRT-SHARED.                            
004040 710-EXIT.                                                        
004050     EXIT.                                                        
004060*                                                                 
004070 800-WRITE-BATCH-TOTALS.                                          
004080     MOVE SPACES TO REPORT-REC.                                   
004090     WRITE REPORT-REC.                                            
004100     MOVE SPACES TO LNPRT-LINE.                                   
004110     MOVE 'BATCH TOTALS' TO LNPRT-TT-LABEL.                       
004120     MOVE LNPRT-LINE TO REPORT-REC.                               
004130     WRITE REPORT-REC.                                            
004140     PERFORM 810-WRITE-TOTALS-LINE THRU 810-EXIT.                 
004150 800-EXIT.                                                        
004160     EXIT.                                                        
004170*                                                                 
004180 810-WRITE-TOTALS-LINE.                                           
004190     MOVE SPACES TO LNPRT-LINE.                                   
004200     MOVE 'RECORDS READ:' TO LNPRT-TT-LABEL.                      
004210     MOVE LN-RECS-READ TO LNPRT-TT-VALUE.                         
004220     MOVE LNPRT-LINE TO REPORT-REC.                               
004230     WRITE REPORT-REC.                                            
004240     MOVE SPACES TO LNPRT-LINE.                                   
004250     MOVE 'RECORDS SKIPPED:' TO LNPRT-TT-LABEL.                   
004260     MOVE LN-RECS-SKIPPED TO LNPRT-TT-VALUE.                      
004270     MOVE LNPRT-LINE TO REPORT-REC.                               
004280     WRITE REPORT-REC.                                            
004290     MOVE SPACES TO LNPRT-LINE.                                   
004300     MOVE 'APPLICATIONS PROCESSED:' TO LNPRT-TT-LABEL.            
004310     MOVE LN-APPS-PROCESSED TO LNPRT-TT-VALUE.                    
004320     MOVE LNPRT-LINE TO REPORT-REC.                               
004330     WRITE REPORT-REC.                                            
004340     MOVE SPACES TO LNPRT-LINE.                                   
004350     MOVE 'RESIDENCES BEFORE DEDUP:' TO LNPRT-TT-LABEL.           
004360     MOVE LN-RES-BEFORE-DEDUP TO LNPRT-TT-VALUE.                  
004370     MOVE LNPRT-LINE TO REPORT-REC.                               
004380     WRITE REPORT-REC.                                            
004390     MOVE SPACES TO LNPRT-LINE.                                   
004400     MOVE 'RESIDENCES AFTER DEDUP:' TO LNPRT-TT-LABEL.            
004410     MOVE LN-RES-AFTER-DEDUP TO LNPRT-TT-VALUE.                   
004420     MOVE LNPRT-LINE TO REPORT-REC.                               
004430     WRITE REPORT-REC.                                            
004440 810-EXIT.                                                        
004450     EXIT.                                                        

