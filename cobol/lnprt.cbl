000100***************************************************************** 
000110* LNPRT - REPORT PRINT LINE LAYOUTS                               
000120* COPYBOOK ONLY - ONE 132-BYTE PRINT LINE, REDEFINED THREE WAYS   
000130* FOR THE RESIDENCES DETAIL, THE BORROWERS DETAIL AND THE         
000140* TITLE/HEADER/TRAILER LINES COMMON TO BOTH SECTIONS.             
000150***************************************************************** 
000160 01  LNPRT-LINE.                                                  
000170     05  LNPRT-LINE-TEXT               PIC X(132).                
000180*                                                                 
000190 01  LNPRT-RES-DETAIL REDEFINES LNPRT-LINE.                       
000200     05  FILLER                        PIC X(1).                  
000210     05  LNPRT-RES-STREET              PIC X(30).                 
000220     05  FILLER                        PIC X(1).                  
000230     05  LNPRT-RES-CITY                PIC X(20).                 
000240     05  FILLER                        PIC X(1).                  
000250     05  LNPRT-RES-STATE               PIC X(2).                  
000260     05  FILLER                        PIC X(1).                  
000270     05  LNPRT-RES-ZIP                 PIC X(10).                 
000280     05  FILLER                        PIC X(66).                 
000290*                                                                 
000300 01  LNPRT-BOR-DETAIL REDEFINES LNPRT-LINE.                       
000310     05  FILLER                        PIC X(1).                  
000320     05  LNPRT-BOR-LOAN-ID             PIC X(10).                 
000330     05  FILLER                        PIC X(1).                  
000340     05  LNPRT-BOR-APP-SEQ             PIC ZZ9.
000342     05  LNPRT-BOR-APP-SEQ-R REDEFINES
000344         LNPRT-BOR-APP-SEQ             PIC X(3).
000350     05  FILLER                        PIC X(1).
000360     05  LNPRT-BOR-NAME                PIC X(25).                 
000370     05  FILLER                        PIC X(1).                  
000380     05  LNPRT-COB-NAME                PIC X(25).                 
000390     05  FILLER                        PIC X(1).                  
000400     05  LNPRT-SHARED                  PIC X(6).
000410     05  FILLER                        PIC X(58).
000420*                                                                 
000430 01  LNPRT-TITLE-TRAILER REDEFINES LNPRT-LINE.                    
000440     05  LNPRT-TT-LABEL                PIC X(30).                 
000450     05  LNPRT-TT-VALUE                PIC ZZZ9.                  
000460     05  FILLER                        PIC X(98).                 

